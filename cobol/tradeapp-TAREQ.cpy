000010**************************************************************
000020*            M E R I D I A N   S E C U R I T I E S            *
000030*                  D A T A   C E N T E R                      *
000040**************************************************************
000050*    COPYBOOK.  TAREQ
000060*    TRADEAPP  -  TRANSACTION REQUEST RECORD (29 BYTES)
000070*    ONE INPUT RECORD PER ACCOUNT ACTION, ARRIVAL ORDER.
000080*    TWO ALTERNATE REDEFINED VIEWS ARE CARRIED FOR THE CASH
000090*    REQUESTS (CREATE/DEPOSIT/WITHDRAW) AND THE TRADE REQUESTS
000100*    (BUY/SELL) - C100/C200/C300 POST THROUGH THE CASH VIEW AND
000110*    C400/C500 POST THROUGH THE TRADE VIEW SO EACH PARAGRAPH
000120*    ONLY NAMES THE FIELDS ITS OWN REQUEST TYPE ACTUALLY CARRIES.
000130*--------------------------------------------------------------
000140*    CHANGE LOG
000150*    101579  RH  TA-101  ORIGINAL COPYBOOK FOR TAREQIN LAYOUT
000160*    042182  RH  TA-142  ADDED TRADE/CASH REDEFINED VIEWS
000170*    061699  DK  TA-Y2K  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
000172*    120503  PV  TA-230  TA-REQUEST-CASH-VIEW AND TA-REQUEST-
000174*                        TRADE-VIEW WERE DECLARED BUT NEVER
000176*                        REFERENCED - C100/C200/C300/C400/C500
000178*                        WERE ALL READING THROUGH TA-REQ-AMOUNT/
000180*                        TA-REQ-SYMBOL/TA-REQ-QUANTITY INSTEAD.
000182*                        REPOINTED THOSE FIVE PARAGRAPHS AT THE
000184*                        VIEW THAT MATCHES THEIR OWN REQUEST TYPE
000186**************************************************************
000190 01  TA-REQUEST-REC.
000200     05  TA-REQ-TYPE                     PIC X(10).
000210     05  TA-REQ-AMOUNT                   PIC 9(7)V99.
000220     05  TA-REQ-SYMBOL                   PIC X(05).
000230     05  TA-REQ-QUANTITY                 PIC 9(05).
000240 01  TA-REQUEST-CASH-VIEW REDEFINES TA-REQUEST-REC.
000250     05  FILLER                          PIC X(10).
000260     05  TA-CASH-REQ-AMOUNT               PIC 9(7)V99.
000270     05  FILLER                          PIC X(10).
000280 01  TA-REQUEST-TRADE-VIEW REDEFINES TA-REQUEST-REC.
000290     05  FILLER                          PIC X(19).
000300     05  TA-TRADE-REQ-SYMBOL              PIC X(05).
000310     05  TA-TRADE-REQ-QUANTITY            PIC 9(05).
