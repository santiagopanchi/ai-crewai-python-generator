000010**************************************************************
000020*            M E R I D I A N   S E C U R I T I E S            *
000030*                  D A T A   C E N T E R                      *
000040**************************************************************
000050*    COPYBOOK.  TAHTBL
000060*    TRADEAPP  -  IN-MEMORY HOLDINGS TABLE (MAX 20 SYMBOLS)
000070*    NOT A FILE - CARRIED FOR THE LIFE OF THE RUN ONLY.
000080*    AN ENTRY THAT NETS TO ZERO SHARES IS REMOVED BY TAHOLD.
000090*--------------------------------------------------------------
000100*    CHANGE LOG
000110*    112379  RH  TA-107  ORIGINAL HOLDINGS TABLE, 10 SYMBOLS
000120*    051384  TO  TA-160  TABLE ENLARGED TO 20 SYMBOLS
000130*    061699  DK  TA-Y2K  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
000132*    120503  PV  TA-229  TA-HOLD-SYMBOL/TA-HOLD-QUANTITY CARRIED
000134*                        NO VALUE CLAUSE, SO A FRESH RUN'S FIRST
000136*                        PASS THROUGH H100-SEARCH-HOLDING WAS
000138*                        TESTING UNINITIALIZED STORAGE INSTEAD OF
000140*                        THE EMPTY-SLOT SPACES/ZERO STATE IT
000142*                        NEEDS - ADDED VALUE CLAUSES, SAME HABIT
000144*                        ALREADY USED FOR TA-PRICE-TABLE-VALUES
000146**************************************************************
000150 01  TA-HOLDINGS-TABLE.
000160     05  TA-HOLDINGS-COUNT            PIC S9(4) COMP-5 VALUE 0.
000170     05  TA-HOLDINGS-ENTRY OCCURS 20 TIMES
000180                               INDEXED BY TA-HOLD-IDX.
000190         10  TA-HOLD-SYMBOL               PIC X(05)  VALUE SPACES.
000200         10  TA-HOLD-QUANTITY             PIC 9(07)  VALUE ZERO.
000210         10  FILLER                       PIC X(03)  VALUE SPACES.
