000010**************************************************************
000020*            M E R I D I A N   S E C U R I T I E S            *
000030*                  D A T A   C E N T E R                      *
000040**************************************************************
000050*
000060 IDENTIFICATION DIVISION.
000070 PROGRAM-ID.  TAACCT.
000080 AUTHOR.  R.HUFNAGEL.
000090 INSTALLATION.  MERIDIAN SECURITIES - DATA CENTER.
000100 DATE-WRITTEN.  OCTOBER 1979.
000110 DATE-COMPILED.
000120 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000130*--------------------------------------------------------------
000140*    TRADEAPP  -  ACCOUNT ENGINE / BATCH DRIVER
000150*    MAIN LINE OF THE TRADING ACCOUNT SIMULATOR BATCH RUN.
000160*    READS THE TRANSACTION REQUEST FILE ONE RECORD AT A TIME IN
000170*    ARRIVAL ORDER (NO SORT - THE DESK WANTS REQUESTS APPLIED
000180*    IN THE ORDER THEY WERE KEYED), DISPATCHES ON REQ-TYPE,
000190*    APPLIES THE BUSINESS RULES FOR CREATE/DEPOSIT/WITHDRAW IN
000200*    LINE AND CALLS OUT TO TABUY/TASELL FOR SHARE TRADES.
000210*    ACCEPTED REQUESTS ARE JOURNALED WITH THE NEXT SEQUENCE
000220*    NUMBER; REJECTED REQUESTS ARE WRITTEN TO THE REJECT LOG
000230*    WITH THE REQUEST IMAGE AND THE REASON.  AT END OF FILE,
000240*    TAVALUE IS CALLED TO PRICE THE HOLDINGS AND THE PORTFOLIO
000250*    REPORT IS PRINTED.
000260*--------------------------------------------------------------
000270*    CHANGE LOG
000280*    101579  RH  TA-101  ORIGINAL BATCH DRIVER, REPLACES THE
000290*                        OLD CSIMPCL COMMAND-LINE/TPCALL SHELL
000300*    042182  RH  TA-142  CREATE/DEPOSIT/WITHDRAW RULES MOVED IN
000310*                        LINE HERE INSTEAD OF A SEPARATE SERVER
000320*    051384  TO  TA-160  HOLDINGS TABLE ENLARGED TO 20 SYMBOLS,
000330*                        REJECT LOG FORMAT ADDED
000340*    061699  DK  TA-Y2K  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
000350*    092203  MA  TA-213  PORTFOLIO REPORT SECTIONS R100-R500
000360*                        ADDED, REPLACES THE OLD USERLOG-ONLY
000370*                        END-OF-RUN STATUS LINE
000380*    110503  PV  TA-225  REJECT LOG CHANGED TO FIXED "REQUEST
000390*                        IMAGE - REASON" LAYOUT PER AUDIT REQUEST
000392*    120503  PV  TA-226  B300-DISPATCH-REQUEST WAS FALLING OFF
000394*                        THE IF/ELSE CHAIN INTO C100-DO-CREATE
000396*                        AND EVERY PARAGRAPH AFTER IT BECAUSE THE
000398*                        PARAGRAPH SITS INSIDE THE B200-THRU-B900
000399*                        RANGE - EVERY REQUEST WAS BEING RUN A
000400*                        SECOND TIME THROUGH THE WHOLE C1XX/B7XX/
000401*                        B8XX CHAIN.  ADDED GO TO B900-PROCESS-
000402*                        EXIT AT THE BOTTOM OF B300 - DESK CAUGHT
000403*                        THIS ON A DOUBLE-POSTED BUY DURING THE
000404*                        MONTH-END RECONCILIATION RUN
000406*    120503  PV  TA-230  C100/C200/C300/C400/C500 WERE READING
000407*                        TA-REQ-AMOUNT/TA-REQ-SYMBOL/TA-REQ-
000408*                        QUANTITY DIRECTLY INSTEAD OF THROUGH THE
000409*                        CASH/TRADE VIEWS TAREQ CARRIES FOR THEM,
000410*                        AND B700-WRITE-JOURNAL/R210-PRINT-ONE-
000411*                        TXN WERE DOING THE SAME AGAINST TAJRN -
000412*                        REPOINTED ALL SIX PARAGRAPHS AT THE VIEW
000413*                        THAT MATCHES THEIR OWN REQUEST/TXN TYPE
000414**************************************************************
000415 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SOURCE-COMPUTER.  USL-486.
000440 OBJECT-COMPUTER.  USL-486.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM.
000470*
000480 INPUT-OUTPUT SECTION.
000490 FILE-CONTROL.
000500     SELECT TRANS-REQUEST-FILE ASSIGN TO "TRANREQ"
000510         ORGANIZATION IS LINE SEQUENTIAL
000520         FILE STATUS IS WS-REQ-FILE-STATUS.
000530     SELECT JOURNAL-FILE ASSIGN TO "TRANJRNL"
000540         ORGANIZATION IS LINE SEQUENTIAL
000550         FILE STATUS IS WS-JRN-FILE-STATUS.
000560     SELECT REJECT-FILE ASSIGN TO "REJLOG"
000570         ORGANIZATION IS LINE SEQUENTIAL
000580         FILE STATUS IS WS-REJ-FILE-STATUS.
000590     SELECT REPORT-FILE ASSIGN TO "PORTRPT"
000600         ORGANIZATION IS LINE SEQUENTIAL
000610         FILE STATUS IS WS-RPT-FILE-STATUS.
000620*
000630 DATA DIVISION.
000640 FILE SECTION.
000650**************************************************************
000660*    TRANSACTION REQUEST FILE - INPUT, ARRIVAL ORDER
000670**************************************************************
000680 FD  TRANS-REQUEST-FILE
000690     RECORD CONTAINS 29 CHARACTERS.
000700 COPY TAREQ.
000710**************************************************************
000720*    TRANSACTION JOURNAL - OUTPUT, ACCEPTED TRANSACTIONS ONLY
000730**************************************************************
000740 FD  JOURNAL-FILE
000750     RECORD CONTAINS 36 CHARACTERS.
000760 COPY TAJRN.
000770**************************************************************
000780*    REJECTION LOG - OUTPUT, REQUEST IMAGE PLUS REASON TEXT
000790**************************************************************
000800 FD  REJECT-FILE
000810     RECORD CONTAINS 90 CHARACTERS.
000820 01  TA-REJECT-LINE.
000830     05  RJ-REQUEST-IMAGE           PIC X(29).
000840     05  FILLER                     PIC X(03) VALUE " - ".
000850     05  RJ-REASON                  PIC X(50).
000860     05  FILLER                     PIC X(08).
000870**************************************************************
000880*    PORTFOLIO REPORT - OUTPUT, 80-COLUMN PRINT LINES
000890**************************************************************
000900 FD  REPORT-FILE
000910     RECORD CONTAINS 80 CHARACTERS.
000920 01  TA-PRINT-LINE                  PIC X(80).
000930*
000940 WORKING-STORAGE SECTION.
000950**************************************************************
000960*    FILE STATUS
000970**************************************************************
000980 01  WS-REQ-FILE-STATUS             PIC X(02).
000990 01  WS-JRN-FILE-STATUS             PIC X(02).
001000 01  WS-REJ-FILE-STATUS             PIC X(02).
001010 01  WS-RPT-FILE-STATUS             PIC X(02).
001020**************************************************************
001030*    ACCOUNT STATE, HOLDINGS TABLE, RUN CONTROL
001040**************************************************************
001050 COPY TAACCD.
001060 COPY TAHTBL.
001070 COPY TARUNC.
001080**************************************************************
001090*    SWITCHES
001100**************************************************************
001110 01  WS-EOF-SW                      PIC X(01) VALUE "N".
001120     88  WS-REQ-AT-EOF                        VALUE "Y".
001130 01  WS-JRNL-EOF-SW                 PIC X(01) VALUE "N".
001140     88  WS-JRNL-AT-EOF                        VALUE "Y".
001150 01  WS-ACCEPT-SW                   PIC X(01) VALUE "N".
001160     88  WS-REQUEST-ACCEPTED                  VALUE "Y".
001170 01  WS-HOLDING-FOUND-SW            PIC X(01) VALUE "N".
001180     88  WS-SOME-HOLDING-FOUND                VALUE "Y".
001190**************************************************************
001200*    SYMBOL EDIT WORK AREA
001210**************************************************************
001220 01  WS-SYMBOL-AREA                 PIC X(05).
001230 01  WS-SYMBOL-CHARS REDEFINES WS-SYMBOL-AREA.
001240     05  WS-SYM-CHAR OCCURS 5 TIMES INDEXED BY WS-SYM-IDX
001250                                    PIC X(01).
001260**************************************************************
001270*    CURRENT-TRANSACTION WORK AREA (SET BY C100-C500, USED BY
001280*    B700-WRITE-JOURNAL AND B800-WRITE-REJECT)
001290**************************************************************
001300 01  WS-TXN-TYPE                    PIC X(10).
001310 01  WS-TXN-AMOUNT                  PIC 9(9)V99.
001311 01  WS-TXN-AMOUNT-SPLIT REDEFINES WS-TXN-AMOUNT.
001312     05  WS-TA-DOLLARS              PIC 9(7).
001313     05  WS-TA-CENTS                PIC 9(2).
001320 01  WS-TXN-SYMBOL                  PIC X(05).
001330 01  WS-TXN-QUANTITY                PIC 9(05).
001340 01  WS-REJECT-REASON               PIC X(50).
001350 01  WS-JRN-SEQ-CTR                 PIC 9(5) COMP-5 VALUE 0.
001360**************************************************************
001370*    TABUY / TASELL LINKAGE WORK AREAS
001380**************************************************************
001390 01  WS-TRADE-QUANTITY              PIC 9(05).
001400 01  WS-TRADE-AMOUNT                PIC 9(9)V99.
001410 01  WS-TRADE-RESULT-CODE           PIC S9(9) COMP-5.
001420 01  WS-TRADE-REJECT-REASON         PIC X(50).
001430 77  TA-ACCEPTED                    PIC S9(9) COMP-5 VALUE 0.
001440 77  TA-REJECTED                    PIC S9(9) COMP-5 VALUE 1.
001450**************************************************************
001460*    VALUATION WORK AREAS
001470**************************************************************
001480 01  WS-PORTFOLIO-VALUE             PIC 9(9)V99 VALUE 0.
001481 01  WS-PORTFOLIO-VALUE-SPLIT REDEFINES WS-PORTFOLIO-VALUE.
001482     05  WS-PV-DOLLARS              PIC 9(7).
001483     05  WS-PV-CENTS                PIC 9(2).
001490 01  WS-PROFIT-LOSS                 PIC S9(9)V99 VALUE 0.
001500 01  WS-PL-ABS-VALUE                PIC 9(9)V99 VALUE 0.
001510 01  WS-PL-SIGN-CHAR                PIC X(01) VALUE "+".
001520 01  WS-UNIT-PRICE                  PIC 9(5)V99 VALUE 0.
001530 01  WS-PRICE-FOUND-FLAG            PIC S9(9) COMP-5.
001540 01  WS-EXTENDED-VALUE              PIC 9(9)V99 VALUE 0.
001550**************************************************************
001560*    REPORT EDIT FIELDS
001570**************************************************************
001580 01  WS-ED-SEQ                      PIC ZZZZ9.
001590 01  WS-ED-AMOUNT                   PIC $ZZZ,ZZZ,ZZ9.99.
001600 01  WS-ED-QTY                      PIC ZZZZ9.
001610 01  WS-ED-UNIT-PRICE               PIC $ZZ,ZZ9.99.
001620 01  WS-ED-EXT-VALUE                PIC $ZZZ,ZZZ,ZZ9.99.
001630**************************************************************
001640*    REPORT LINE LAYOUTS
001650**************************************************************
001660 01  WS-CASH-LINE.
001670     05  FILLER                     PIC X(02) VALUE SPACES.
001680     05  WS-CL-SEQ                  PIC ZZZZ9.
001690     05  FILLER                     PIC X(02) VALUE SPACES.
001700     05  WS-CL-TYPE                 PIC X(12).
001710     05  FILLER                     PIC X(16) VALUE SPACES.
001720     05  WS-CL-AMOUNT               PIC $ZZZ,ZZZ,ZZ9.99.
001730     05  FILLER                     PIC X(21) VALUE SPACES.
001740 01  WS-TRADE-LINE.
001750     05  FILLER                     PIC X(02) VALUE SPACES.
001760     05  WS-TL-SEQ                  PIC ZZZZ9.
001770     05  FILLER                     PIC X(02) VALUE SPACES.
001780     05  WS-TL-TYPE                 PIC X(07).
001790     05  WS-TL-QTY                  PIC ZZZZ9.
001800     05  FILLER                     PIC X(10) VALUE " SHARES OF ".
001810     05  WS-TL-SYMBOL               PIC X(05).
001820     05  FILLER                     PIC X(02) VALUE SPACES.
001830     05  WS-TL-AMOUNT               PIC $ZZZ,ZZZ,ZZ9.99.
001840     05  FILLER                     PIC X(24) VALUE SPACES.
001850 01  WS-HOLDING-LINE.
001860     05  WS-HL-SYMBOL               PIC X(05).
001870     05  FILLER                     PIC X(02) VALUE SPACES.
001880     05  WS-HL-QTY                  PIC ZZZZ9.
001890     05  FILLER                     PIC X(08) VALUE " SHARES ".
001900     05  FILLER                     PIC X(02) VALUE "@ ".
001910     05  WS-HL-UNIT-PRICE           PIC $ZZ,ZZ9.99.
001920     05  FILLER                     PIC X(03) VALUE " = ".
001930     05  WS-HL-EXT-VALUE            PIC $ZZZ,ZZZ,ZZ9.99.
001940     05  FILLER                     PIC X(38) VALUE SPACES.
001950**************************************************************
001960*    LOG MESSAGE DEFINITIONS
001970**************************************************************
001980 01  LOGMSG.
001990     05  FILLER           PIC X(09) VALUE "TAACCT =>".
002000     05  LOGMSG-TEXT      PIC X(50).
002010*
002020 PROCEDURE DIVISION.
002030*
002040 A000-MAIN-LINE.
002050     PERFORM Z000-OPEN-FILES.
002060     PERFORM B100-READ-REQUEST.
002070     PERFORM B200-EDIT-REQUEST THRU B900-PROCESS-EXIT
002080         UNTIL WS-REQ-AT-EOF.
002090     CLOSE TRANS-REQUEST-FILE.
002100     CLOSE JOURNAL-FILE.
002110     PERFORM V000-RUN-VALUATION.
002120     PERFORM R100-PRINT-HEADING.
002130     PERFORM R200-PRINT-TRANSACTION-HISTORY.
002140     PERFORM R300-PRINT-HOLDINGS.
002150     PERFORM R400-PRINT-SUMMARY.
002160     PERFORM R500-PRINT-RUN-CONTROL.
002170     CLOSE REPORT-FILE.
002180     CLOSE REJECT-FILE.
002190     PERFORM Z900-CLOSE-AND-STOP.
002200*
002210**************************************************************
002220*    FILE OPEN / READ PARAGRAPHS
002230**************************************************************
002240 Z000-OPEN-FILES.
002250     OPEN INPUT TRANS-REQUEST-FILE.
002260     OPEN OUTPUT JOURNAL-FILE.
002270     OPEN OUTPUT REJECT-FILE.
002280     OPEN OUTPUT REPORT-FILE.
002290     MOVE "Started" TO LOGMSG-TEXT.
002300     PERFORM Z990-DO-USERLOG.
002310*
002320 B100-READ-REQUEST.
002330     READ TRANS-REQUEST-FILE
002340         AT END
002350             MOVE "Y" TO WS-EOF-SW
002360     END-READ.
002370*
002380**************************************************************
002390*    ONE-REQUEST PROCESSING RANGE - B200 THRU B900
002400**************************************************************
002410 B200-EDIT-REQUEST.
002420     ADD 1 TO TA-CNT-READ.
002430     MOVE "N" TO WS-ACCEPT-SW.
002440     MOVE SPACES TO WS-REJECT-REASON.
002450     MOVE TA-REQ-SYMBOL TO WS-SYMBOL-AREA.
002460     INSPECT WS-SYMBOL-AREA CONVERTING
002470         "abcdefghijklmnopqrstuvwxyz" TO
002480         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002490     MOVE WS-SYMBOL-AREA TO TA-REQ-SYMBOL.
002500*
002510 B300-DISPATCH-REQUEST.
002520     IF TA-REQ-TYPE = "CREATE"
002530         PERFORM C100-DO-CREATE THRU C100-EXIT
002540     ELSE IF TA-REQ-TYPE = "DEPOSIT"
002550         PERFORM C200-DO-DEPOSIT THRU C200-EXIT
002560     ELSE IF TA-REQ-TYPE = "WITHDRAW"
002570         PERFORM C300-DO-WITHDRAW THRU C300-EXIT
002580     ELSE IF TA-REQ-TYPE = "BUY"
002590         PERFORM C400-DO-BUY THRU C400-EXIT
002600     ELSE IF TA-REQ-TYPE = "SELL"
002610         PERFORM C500-DO-SELL THRU C500-EXIT
002620     ELSE
002630         PERFORM C600-DO-UNKNOWN-TYPE.
002635**************************************************************
002636*    110503  PV  TA-226  B300 SITS INSIDE THE B200-THRU-B900
002637*    PERFORM RANGE, SO WITHOUT THIS GO TO, FALLING OFF THE END
002638*    OF THE IF/ELSE CHAIN DROOPS STRAIGHT INTO C100-DO-CREATE
002639*    AND EVERY PARAGRAPH AFTER IT, RUNNING THE WHOLE C1XX/B7XX/
002640*    B8XX CHAIN A SECOND TIME ON TOP OF WHATEVER WAS DISPATCHED
002641*    ABOVE.  SAME TRAP B900-PROCESS-EXIT AVOIDS BY SITTING AT
002642*    THE BOTTOM OF THE RANGE - HERE WE HAVE TO JUMP TO IT.
002643**************************************************************
002644     GO TO B900-PROCESS-EXIT.
002645*
002650**************************************************************
002660*    ACCOUNT ENGINE BUSINESS RULES - CREATE / DEPOSIT / WITHDRAW
002670**************************************************************
002680 C100-DO-CREATE.
002690     IF TA-ACCT-IS-INIT
002700         MOVE "Account already initialized" TO WS-REJECT-REASON
002710         GO TO C100-EXIT.
002720     IF TA-CASH-REQ-AMOUNT NOT > ZERO
002730         MOVE "Initial deposit amount must be greater than zero"
002740             TO WS-REJECT-REASON
002750         GO TO C100-EXIT.
002760     MOVE TA-CASH-REQ-AMOUNT TO TA-INITIAL-DEPOSIT.
002770     MOVE TA-CASH-REQ-AMOUNT TO TA-CASH-BALANCE.
002780     SET TA-ACCT-IS-INIT TO TRUE.
002790     ADD 1 TO TA-CNT-CREATE.
002800     ADD TA-CASH-REQ-AMOUNT TO TA-TOT-DEPOSITED.
002810     MOVE "DEPOSIT" TO WS-TXN-TYPE.
002820     MOVE TA-CASH-REQ-AMOUNT TO WS-TXN-AMOUNT.
002830     MOVE SPACES TO WS-TXN-SYMBOL.
002840     MOVE ZEROS TO WS-TXN-QUANTITY.
002850     MOVE "Y" TO WS-ACCEPT-SW.
002855 C100-EXIT.
002856     EXIT.
002860*
002870 C200-DO-DEPOSIT.
002880     IF TA-ACCT-NOT-INIT
002890         MOVE "Account not initialized" TO WS-REJECT-REASON
002900         GO TO C200-EXIT.
002910     IF TA-CASH-REQ-AMOUNT NOT > ZERO
002920         MOVE "Deposit amount must be greater than zero" TO
002930             WS-REJECT-REASON
002940         GO TO C200-EXIT.
002950     ADD TA-CASH-REQ-AMOUNT TO TA-CASH-BALANCE.
002960     ADD 1 TO TA-CNT-DEPOSIT.
002970     ADD TA-CASH-REQ-AMOUNT TO TA-TOT-DEPOSITED.
002980     MOVE "DEPOSIT" TO WS-TXN-TYPE.
002990     MOVE TA-CASH-REQ-AMOUNT TO WS-TXN-AMOUNT.
003000     MOVE SPACES TO WS-TXN-SYMBOL.
003010     MOVE ZEROS TO WS-TXN-QUANTITY.
003020     MOVE "Y" TO WS-ACCEPT-SW.
003025 C200-EXIT.
003026     EXIT.
003030*
003040 C300-DO-WITHDRAW.
003050     IF TA-ACCT-NOT-INIT
003060         MOVE "Account not initialized" TO WS-REJECT-REASON
003070         GO TO C300-EXIT.
003080     IF TA-CASH-REQ-AMOUNT NOT > ZERO
003090         MOVE "Withdrawal amount must be greater than zero" TO
003100             WS-REJECT-REASON
003110         GO TO C300-EXIT.
003120     IF TA-CASH-BALANCE < TA-CASH-REQ-AMOUNT
003130         MOVE "Insufficient cash balance for withdrawal" TO
003140             WS-REJECT-REASON
003150         GO TO C300-EXIT.
003160     SUBTRACT TA-CASH-REQ-AMOUNT FROM TA-CASH-BALANCE.
003170     ADD 1 TO TA-CNT-WITHDRAW.
003180     ADD TA-CASH-REQ-AMOUNT TO TA-TOT-WITHDRAWN.
003190     MOVE "WITHDRAWAL" TO WS-TXN-TYPE.
003200     MOVE TA-CASH-REQ-AMOUNT TO WS-TXN-AMOUNT.
003210     MOVE SPACES TO WS-TXN-SYMBOL.
003220     MOVE ZEROS TO WS-TXN-QUANTITY.
003230     MOVE "Y" TO WS-ACCEPT-SW.
003235 C300-EXIT.
003236     EXIT.
003240*
003250**************************************************************
003260*    ACCOUNT ENGINE BUSINESS RULES - BUY / SELL (CALLED OUT)
003270**************************************************************
003280 C400-DO-BUY.
003290     MOVE TA-TRADE-REQ-QUANTITY TO WS-TRADE-QUANTITY.
003300     CALL "TABUY" USING TA-ACCOUNT-STATE TA-HOLDINGS-TABLE
003310                        TA-TRADE-REQ-SYMBOL WS-TRADE-QUANTITY
003320                        WS-TRADE-AMOUNT WS-TRADE-RESULT-CODE
003330                        WS-TRADE-REJECT-REASON.
003340     IF WS-TRADE-RESULT-CODE = TA-REJECTED
003350         MOVE WS-TRADE-REJECT-REASON TO WS-REJECT-REASON
003360         GO TO C400-EXIT.
003370     ADD 1 TO TA-CNT-BUY.
003380     ADD WS-TRADE-AMOUNT TO TA-TOT-BUY-COST.
003390     MOVE "BUY" TO WS-TXN-TYPE.
003400     MOVE WS-TRADE-AMOUNT TO WS-TXN-AMOUNT.
003410     MOVE TA-TRADE-REQ-SYMBOL TO WS-TXN-SYMBOL.
003420     MOVE TA-TRADE-REQ-QUANTITY TO WS-TXN-QUANTITY.
003430     MOVE "Y" TO WS-ACCEPT-SW.
003435 C400-EXIT.
003436     EXIT.
003440*
003450 C500-DO-SELL.
003460     MOVE TA-TRADE-REQ-QUANTITY TO WS-TRADE-QUANTITY.
003470     CALL "TASELL" USING TA-ACCOUNT-STATE TA-HOLDINGS-TABLE
003480                         TA-TRADE-REQ-SYMBOL WS-TRADE-QUANTITY
003490                         WS-TRADE-AMOUNT WS-TRADE-RESULT-CODE
003500                         WS-TRADE-REJECT-REASON.
003510     IF WS-TRADE-RESULT-CODE = TA-REJECTED
003520         MOVE WS-TRADE-REJECT-REASON TO WS-REJECT-REASON
003530         GO TO C500-EXIT.
003540     ADD 1 TO TA-CNT-SELL.
003550     ADD WS-TRADE-AMOUNT TO TA-TOT-SELL-PROCEEDS.
003560     MOVE "SELL" TO WS-TXN-TYPE.
003570     MOVE WS-TRADE-AMOUNT TO WS-TXN-AMOUNT.
003580     MOVE TA-TRADE-REQ-SYMBOL TO WS-TXN-SYMBOL.
003590     MOVE TA-TRADE-REQ-QUANTITY TO WS-TXN-QUANTITY.
003600     MOVE "Y" TO WS-ACCEPT-SW.
003605 C500-EXIT.
003606     EXIT.
003610*
003620 C600-DO-UNKNOWN-TYPE.
003630     MOVE "unknown transaction type" TO WS-REJECT-REASON.
003640*
003650**************************************************************
003660*    JOURNAL / REJECT LOG WRITES
003670**************************************************************
003680 B700-WRITE-JOURNAL.
003690     ADD 1 TO WS-JRN-SEQ-CTR.
003700     MOVE WS-JRN-SEQ-CTR TO TA-JRN-SEQ.
003710     MOVE WS-TXN-TYPE TO TA-JRN-TYPE.
003715     IF WS-TXN-TYPE = "DEPOSIT" OR WS-TXN-TYPE = "WITHDRAWAL"
003720         MOVE WS-TXN-AMOUNT TO TA-JRN-CASH-AMOUNT
003725         MOVE SPACES TO TA-JRN-SYMBOL
003730         MOVE ZEROS TO TA-JRN-QUANTITY
003735     ELSE
003740         MOVE WS-TXN-AMOUNT TO TA-JRN-AMOUNT
003745         MOVE WS-TXN-SYMBOL TO TA-JRN-TRADE-SYMBOL
003748         MOVE WS-TXN-QUANTITY TO TA-JRN-TRADE-QUANTITY.
003750     WRITE TA-JOURNAL-REC.
003760     ADD 1 TO TA-CNT-ACCEPTED.
003770*
003780 B800-WRITE-REJECT.
003790     MOVE TA-REQUEST-REC TO RJ-REQUEST-IMAGE.
003800     MOVE WS-REJECT-REASON TO RJ-REASON.
003810     WRITE TA-REJECT-LINE.
003820     ADD 1 TO TA-CNT-REJECTED.
003830*
003840 B900-PROCESS-EXIT.
003850     IF WS-ACCEPT-SW = "Y"
003860         PERFORM B700-WRITE-JOURNAL
003870     ELSE
003880         PERFORM B800-WRITE-REJECT.
003890     PERFORM B100-READ-REQUEST.
003900*
003910**************************************************************
003920*    END-OF-RUN VALUATION
003930**************************************************************
003940 V000-RUN-VALUATION.
003950     CALL "TAVALUE" USING TA-ACCOUNT-STATE TA-HOLDINGS-TABLE
003960                          WS-PORTFOLIO-VALUE WS-PROFIT-LOSS.
003970     MOVE "Valuation service returned" TO LOGMSG-TEXT.
003980     PERFORM Z990-DO-USERLOG.
003990*
004000**************************************************************
004010*    PORTFOLIO REPORT - R100 THRU R500
004020**************************************************************
004030 R100-PRINT-HEADING.
004040     MOVE SPACES TO TA-PRINT-LINE.
004050     MOVE "TRADING ACCOUNT SIMULATOR - PORTFOLIO REPORT" TO
004060         TA-PRINT-LINE.
004070     WRITE TA-PRINT-LINE.
004080     MOVE ALL "-" TO TA-PRINT-LINE.
004090     WRITE TA-PRINT-LINE.
004100*
004110 R200-PRINT-TRANSACTION-HISTORY.
004120     OPEN INPUT JOURNAL-FILE.
004130     MOVE "N" TO WS-JRNL-EOF-SW.
004140     READ JOURNAL-FILE
004150         AT END MOVE "Y" TO WS-JRNL-EOF-SW
004160     END-READ.
004170     IF WS-JRNL-AT-EOF
004180         MOVE SPACES TO TA-PRINT-LINE
004190         MOVE "NO TRANSACTIONS YET." TO TA-PRINT-LINE
004200         WRITE TA-PRINT-LINE
004210     ELSE
004220         PERFORM R210-PRINT-ONE-TXN THRU R210-EXIT
004230             UNTIL WS-JRNL-AT-EOF.
004240     CLOSE JOURNAL-FILE.
004250*
004260 R210-PRINT-ONE-TXN.
004270     IF TA-JRN-TYPE = "DEPOSIT" OR TA-JRN-TYPE = "WITHDRAWAL"
004280         MOVE SPACES TO WS-CASH-LINE
004290         MOVE TA-JRN-SEQ TO WS-CL-SEQ
004300         MOVE TA-JRN-TYPE TO WS-CL-TYPE
004310         MOVE TA-JRN-CASH-AMOUNT TO WS-CL-AMOUNT
004320         MOVE WS-CASH-LINE TO TA-PRINT-LINE
004330     ELSE
004340         MOVE SPACES TO WS-TRADE-LINE
004350         MOVE TA-JRN-SEQ TO WS-TL-SEQ
004360         MOVE TA-JRN-TYPE TO WS-TL-TYPE
004370         MOVE TA-JRN-TRADE-QUANTITY TO WS-TL-QTY
004380         MOVE TA-JRN-TRADE-SYMBOL TO WS-TL-SYMBOL
004390         MOVE TA-JRN-AMOUNT TO WS-TL-AMOUNT
004400         MOVE WS-TRADE-LINE TO TA-PRINT-LINE.
004410     WRITE TA-PRINT-LINE.
004420     READ JOURNAL-FILE
004430         AT END MOVE "Y" TO WS-JRNL-EOF-SW
004440     END-READ.
004450 R210-EXIT.
004460     EXIT.
004470*
004480 R300-PRINT-HOLDINGS.
004490     MOVE "N" TO WS-HOLDING-FOUND-SW.
004500     PERFORM R310-PRINT-ONE-HOLDING THRU R310-EXIT
004510         VARYING TA-HOLD-IDX FROM 1 BY 1
004520         UNTIL TA-HOLD-IDX > 20.
004530     IF NOT WS-SOME-HOLDING-FOUND
004540         MOVE SPACES TO TA-PRINT-LINE
004550         MOVE "NO HOLDINGS." TO TA-PRINT-LINE
004560         WRITE TA-PRINT-LINE.
004570*
004580 R310-PRINT-ONE-HOLDING.
004590     IF TA-HOLD-QUANTITY (TA-HOLD-IDX) = ZERO
004600         GO TO R310-EXIT.
004610     MOVE "Y" TO WS-HOLDING-FOUND-SW.
004620     CALL "TAPRICE" USING TA-HOLD-SYMBOL (TA-HOLD-IDX)
004630                          WS-UNIT-PRICE WS-PRICE-FOUND-FLAG.
004640     COMPUTE WS-EXTENDED-VALUE =
004650         WS-UNIT-PRICE * TA-HOLD-QUANTITY (TA-HOLD-IDX).
004660     MOVE SPACES TO WS-HOLDING-LINE.
004670     MOVE TA-HOLD-SYMBOL (TA-HOLD-IDX) TO WS-HL-SYMBOL.
004680     MOVE TA-HOLD-QUANTITY (TA-HOLD-IDX) TO WS-HL-QTY.
004690     MOVE WS-UNIT-PRICE TO WS-HL-UNIT-PRICE.
004700     MOVE WS-EXTENDED-VALUE TO WS-HL-EXT-VALUE.
004710     MOVE WS-HOLDING-LINE TO TA-PRINT-LINE.
004720     WRITE TA-PRINT-LINE.
004730 R310-EXIT.
004740     EXIT.
004750*
004760 R400-PRINT-SUMMARY.
004770     MOVE SPACES TO TA-PRINT-LINE.
004780     MOVE TA-CASH-BALANCE TO WS-ED-AMOUNT.
004790     STRING "CASH BALANCE:           " WS-ED-AMOUNT
004800         DELIMITED BY SIZE INTO TA-PRINT-LINE.
004810     WRITE TA-PRINT-LINE.
004820     MOVE SPACES TO TA-PRINT-LINE.
004830     MOVE WS-PORTFOLIO-VALUE TO WS-ED-AMOUNT.
004840     STRING "TOTAL PORTFOLIO VALUE:  " WS-ED-AMOUNT
004850         DELIMITED BY SIZE INTO TA-PRINT-LINE.
004860     WRITE TA-PRINT-LINE.
004870     MOVE SPACES TO TA-PRINT-LINE.
004880     IF WS-PROFIT-LOSS < ZERO
004890         MOVE "-" TO WS-PL-SIGN-CHAR
004900         COMPUTE WS-PL-ABS-VALUE = ZERO - WS-PROFIT-LOSS
004910     ELSE
004920         MOVE "+" TO WS-PL-SIGN-CHAR
004930         MOVE WS-PROFIT-LOSS TO WS-PL-ABS-VALUE.
004940     MOVE WS-PL-ABS-VALUE TO WS-ED-AMOUNT.
004950     STRING "PROFIT/LOSS:           " WS-PL-SIGN-CHAR
004960         WS-ED-AMOUNT DELIMITED BY SIZE INTO TA-PRINT-LINE.
004970     WRITE TA-PRINT-LINE.
004980*
004990 R500-PRINT-RUN-CONTROL.
005000     MOVE SPACES TO TA-PRINT-LINE.
005010     MOVE ALL "-" TO TA-PRINT-LINE.
005020     WRITE TA-PRINT-LINE.
005030     MOVE SPACES TO TA-PRINT-LINE.
005040     MOVE TA-CNT-READ TO WS-ED-SEQ.
005050     STRING "REQUESTS READ:     " WS-ED-SEQ
005060         DELIMITED BY SIZE INTO TA-PRINT-LINE.
005070     WRITE TA-PRINT-LINE.
005080     MOVE SPACES TO TA-PRINT-LINE.
005090     MOVE TA-CNT-ACCEPTED TO WS-ED-SEQ.
005100     STRING "REQUESTS ACCEPTED: " WS-ED-SEQ
005110         DELIMITED BY SIZE INTO TA-PRINT-LINE.
005120     WRITE TA-PRINT-LINE.
005130     MOVE SPACES TO TA-PRINT-LINE.
005140     MOVE TA-CNT-REJECTED TO WS-ED-SEQ.
005150     STRING "REQUESTS REJECTED: " WS-ED-SEQ
005160         DELIMITED BY SIZE INTO TA-PRINT-LINE.
005170     WRITE TA-PRINT-LINE.
005180     MOVE SPACES TO TA-PRINT-LINE.
005190     MOVE TA-CNT-CREATE TO WS-ED-SEQ.
005200     STRING "  CREATE ACCEPTED:   " WS-ED-SEQ
005210         DELIMITED BY SIZE INTO TA-PRINT-LINE.
005220     WRITE TA-PRINT-LINE.
005230     MOVE SPACES TO TA-PRINT-LINE.
005240     MOVE TA-CNT-DEPOSIT TO WS-ED-SEQ.
005250     STRING "  DEPOSIT ACCEPTED:  " WS-ED-SEQ
005260         DELIMITED BY SIZE INTO TA-PRINT-LINE.
005270     WRITE TA-PRINT-LINE.
005280     MOVE SPACES TO TA-PRINT-LINE.
005290     MOVE TA-CNT-WITHDRAW TO WS-ED-SEQ.
005300     STRING "  WITHDRAW ACCEPTED: " WS-ED-SEQ
005310         DELIMITED BY SIZE INTO TA-PRINT-LINE.
005320     WRITE TA-PRINT-LINE.
005330     MOVE SPACES TO TA-PRINT-LINE.
005340     MOVE TA-CNT-BUY TO WS-ED-SEQ.
005350     STRING "  BUY ACCEPTED:      " WS-ED-SEQ
005360         DELIMITED BY SIZE INTO TA-PRINT-LINE.
005370     WRITE TA-PRINT-LINE.
005380     MOVE SPACES TO TA-PRINT-LINE.
005390     MOVE TA-CNT-SELL TO WS-ED-SEQ.
005400     STRING "  SELL ACCEPTED:     " WS-ED-SEQ
005410         DELIMITED BY SIZE INTO TA-PRINT-LINE.
005420     WRITE TA-PRINT-LINE.
005430     MOVE SPACES TO TA-PRINT-LINE.
005440     MOVE TA-TOT-DEPOSITED TO WS-ED-AMOUNT.
005450     STRING "TOTAL DEPOSITED:        " WS-ED-AMOUNT
005460         DELIMITED BY SIZE INTO TA-PRINT-LINE.
005470     WRITE TA-PRINT-LINE.
005480     MOVE SPACES TO TA-PRINT-LINE.
005490     MOVE TA-TOT-WITHDRAWN TO WS-ED-AMOUNT.
005500     STRING "TOTAL WITHDRAWN:        " WS-ED-AMOUNT
005510         DELIMITED BY SIZE INTO TA-PRINT-LINE.
005520     WRITE TA-PRINT-LINE.
005530     MOVE SPACES TO TA-PRINT-LINE.
005540     MOVE TA-TOT-BUY-COST TO WS-ED-AMOUNT.
005550     STRING "TOTAL BUY COST:         " WS-ED-AMOUNT
005560         DELIMITED BY SIZE INTO TA-PRINT-LINE.
005570     WRITE TA-PRINT-LINE.
005580     MOVE SPACES TO TA-PRINT-LINE.
005590     MOVE TA-TOT-SELL-PROCEEDS TO WS-ED-AMOUNT.
005600     STRING "TOTAL SELL PROCEEDS:    " WS-ED-AMOUNT
005610         DELIMITED BY SIZE INTO TA-PRINT-LINE.
005620     WRITE TA-PRINT-LINE.
005630*
005640**************************************************************
005650*    CLOSE / STOP / USERLOG
005660**************************************************************
005670 Z900-CLOSE-AND-STOP.
005680     MOVE "Ended" TO LOGMSG-TEXT.
005690     PERFORM Z990-DO-USERLOG.
005700     STOP RUN.
005710*
005720 Z990-DO-USERLOG.
005730     DISPLAY LOGMSG.
