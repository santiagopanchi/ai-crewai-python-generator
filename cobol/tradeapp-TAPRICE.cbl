000010**************************************************************
000020*            M E R I D I A N   S E C U R I T I E S            *
000030*                  D A T A   C E N T E R                      *
000040**************************************************************
000050*
000060 IDENTIFICATION DIVISION.
000070 PROGRAM-ID.  TAPRICE.
000080 AUTHOR.  R.HUFNAGEL.
000090 INSTALLATION.  MERIDIAN SECURITIES - DATA CENTER.
000100 DATE-WRITTEN.  NOVEMBER 1979.
000110 DATE-COMPILED.
000120 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000130*--------------------------------------------------------------
000140*    TRADEAPP  -  PRICE LOOKUP SERVICE
000150*    CALLED BY TABUY, TASELL AND TAVALUE TO GET THE CURRENT
000160*    MARKET PRICE FOR A SHARE SYMBOL.  THE SYMBOL MUST ARRIVE
000170*    ALREADY UPPERCASED AND SPACE-PADDED TO 5 CHARACTERS - THIS
000180*    SERVICE DOES NOT EDIT THE INPUT, IT ONLY SEARCHES THE
000190*    TABLE.  UNKNOWN SYMBOLS COME BACK WITH LK-FOUND-FLAG SET
000200*    TO REC-NOT-FOUND AND A ZERO PRICE; THE CALLER DECIDES
000210*    WHETHER THAT IS A REJECTION.
000220*--------------------------------------------------------------
000230*    CHANGE LOG
000240*    111079  RH  TA-104  ORIGINAL PRICE LOOKUP, REPLACES THE
000250*                        OLD QUOTE.IT INDEXED FILE LOOKUP
000260*    051384  TO  TA-160  LOOP REWRITTEN WHEN TABLE GREW PAST
000270*                        THE ORIGINAL TWO-FUND SIZE
000280*    061699  DK  TA-Y2K  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
000290*    092203  MA  TA-208  ADDED SYMBOL CHARACTER-ARRAY REDEFINE
000300*                        FOR THE BAD-SYMBOL DIAGNOSTIC LOG LINE
000302*    120503  PV  TA-228  LOGMSG FILLER WAS ONE BYTE SHORT OF THE
000304*                        "TAPRICE =>" LITERAL - THE TRAILING ">"
000306*                        WAS GETTING CHOPPED OFF EVERY LOG LINE.
000308*                        WIDENED TO X(10) TO MATCH TAVALUE'S
000309*                        BANNER FIELD
000310**************************************************************
000320 ENVIRONMENT DIVISION.
000330 CONFIGURATION SECTION.
000340 SOURCE-COMPUTER.  USL-486.
000350 OBJECT-COMPUTER.  USL-486.
000360 SPECIAL-NAMES.
000370     C01 IS TOP-OF-FORM.
000380*
000390 DATA DIVISION.
000400 WORKING-STORAGE SECTION.
000410**************************************************************
000420*    COMPILED-IN PRICE TABLE
000430**************************************************************
000440 COPY TAPRTB.
000460*
000470 77  REC-FOUND                    PIC S9(9) COMP-5 VALUE 1.
000480 77  REC-NOT-FOUND                PIC S9(9) COMP-5 VALUE 2.
000490**************************************************************
000500*    WORK AREAS
000510**************************************************************
000520 01  WS-PRICE-VALUE-AREA           PIC 9(5)V99.
000530 01  WS-PRICE-VALUE-SPLIT REDEFINES WS-PRICE-VALUE-AREA.
000540     05  WS-PV-DOLLARS              PIC 9(5).
000550     05  WS-PV-CENTS                PIC 9(2).
000560*
000570 01  WS-SYMBOL-AREA                PIC X(05).
000580 01  WS-SYMBOL-CHARS REDEFINES WS-SYMBOL-AREA.
000590     05  WS-SYM-CHAR OCCURS 5 TIMES INDEXED BY WS-SYM-IDX
000600                                   PIC X(01).
000610*
000620 01  WS-MATCH-SW                   PIC X(01) VALUE "N".
000630     88  WS-MATCH-FOUND                       VALUE "Y".
000640**************************************************************
000650*    LOG MESSAGE DEFINITIONS
000660**************************************************************
000670 01  LOGMSG.
000680     05  FILLER         PIC X(10) VALUE "TAPRICE =>".
000690     05  LOGMSG-TEXT    PIC X(50).
000700 01  LOGMSG-LEN                   PIC S9(9) COMP-5.
000710*
000720 LINKAGE SECTION.
000730 01  LK-SYMBOL                     PIC X(05).
000740 01  LK-PRICE                      PIC 9(5)V99.
000750 01  LK-FOUND-FLAG                 PIC S9(9) COMP-5.
000760*
000770 PROCEDURE DIVISION USING LK-SYMBOL LK-PRICE LK-FOUND-FLAG.
000780*
000790 T000-START-TAPRICE.
000800     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.
000810     MOVE ZEROS TO LK-PRICE.
000820     MOVE REC-NOT-FOUND TO LK-FOUND-FLAG.
000830     MOVE "N" TO WS-MATCH-SW.
000840     MOVE LK-SYMBOL TO WS-SYMBOL-AREA.
000850     PERFORM T200-SEARCH-PRICE-TABLE.
000860     IF WS-MATCH-FOUND
000870         MOVE "Symbol found in price table" TO LOGMSG-TEXT
000880         PERFORM T800-DO-USERLOG
000890     ELSE
000900         MOVE "Symbol not in price table - rejected" TO
000910             LOGMSG-TEXT
000920         PERFORM T800-DO-USERLOG.
000930     GOBACK.
000940*
000950 T200-SEARCH-PRICE-TABLE.
000960     PERFORM T210-COMPARE-ENTRY THRU T210-EXIT
000970         VARYING TA-PRICE-IDX FROM 1 BY 1
000980         UNTIL TA-PRICE-IDX > 3
000990            OR WS-MATCH-FOUND.
001000*
001010 T210-COMPARE-ENTRY.
001050     IF TA-PRICE-SYMBOL (TA-PRICE-IDX) = LK-SYMBOL
001060         MOVE TA-PRICE-VALUE (TA-PRICE-IDX) TO LK-PRICE
001070         MOVE REC-FOUND TO LK-FOUND-FLAG
001080         MOVE "Y" TO WS-MATCH-SW.
001090 T210-EXIT.
001100     EXIT.
001110*
001120 T800-DO-USERLOG.
001130     DISPLAY LOGMSG.
