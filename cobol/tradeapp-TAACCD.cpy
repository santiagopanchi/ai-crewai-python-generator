000010**************************************************************
000020*            M E R I D I A N   S E C U R I T I E S            *
000030*                  D A T A   C E N T E R                      *
000040**************************************************************
000050*    COPYBOOK.  TAACCD
000060*    TRADEAPP  -  SINGLE-ACCOUNT STATE (NO MASTER FILE)
000070*    THE ACCOUNT IS UNINITIALIZED UNTIL A CREATE REQUEST IS
000080*    ACCEPTED - SEE TA-ACCT-INIT-SW.
000090*--------------------------------------------------------------
000100*    CHANGE LOG
000110*    101579  RH  TA-101  ORIGINAL ACCOUNT STATE AREA
000120*    061699  DK  TA-Y2K  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
000130**************************************************************
000140 01  TA-ACCOUNT-STATE.
000150     05  TA-ACCT-INIT-SW                  PIC X(01) VALUE "N".
000160         88  TA-ACCT-IS-INIT                        VALUE "Y".
000170         88  TA-ACCT-NOT-INIT                       VALUE "N".
000180     05  TA-INITIAL-DEPOSIT               PIC 9(9)V99 VALUE 0.
000190     05  TA-CASH-BALANCE                  PIC S9(9)V99 VALUE 0.
000200     05  FILLER                           PIC X(05).
