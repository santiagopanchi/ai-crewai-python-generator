000010**************************************************************
000020*            M E R I D I A N   S E C U R I T I E S            *
000030*                  D A T A   C E N T E R                      *
000040**************************************************************
000050*
000060 IDENTIFICATION DIVISION.
000070 PROGRAM-ID.  TAVALUE.
000080 AUTHOR.  T.ORSINI.
000090 INSTALLATION.  MERIDIAN SECURITIES - DATA CENTER.
000100 DATE-WRITTEN.  APRIL 1980.
000110 DATE-COMPILED.
000120 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000130*--------------------------------------------------------------
000140*    TRADEAPP  -  VALUATION SERVICE
000150*    CALLED ONCE BY TAACCT AT END OF RUN, AFTER THE LAST
000160*    REQUEST RECORD HAS BEEN PROCESSED.  WALKS THE HOLDINGS
000170*    TABLE, CALLS TAPRICE ONCE PER HELD SYMBOL, AND RETURNS THE
000180*    TOTAL PORTFOLIO VALUE (CASH PLUS THE EXTENDED VALUE OF
000190*    EVERY HOLDING) AND THE PROFIT OR LOSS AGAINST THE ORIGINAL
000200*    DEPOSIT.  A HELD SYMBOL THAT HAS DROPPED OUT OF THE PRICE
000210*    TABLE SINCE IT WAS BOUGHT VALUES AT ZERO RATHER THAN
000220*    ABORTING THE RUN - THE DESK WOULD RATHER SEE A LOW NUMBER
000230*    THAN NO REPORT AT ALL.
000240*--------------------------------------------------------------
000250*    CHANGE LOG
000260*    040280  TO  TA-112  ORIGINAL VALUATION LOGIC, REPLACES THE
000270*                        OLD CRT FUND-PRICE-FORM LOOP
000280*    051384  TO  TA-160  LOOP REWRITTEN FOR THE 20-SYMBOL TABLE
000290*    061699  DK  TA-Y2K  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
000300*    092203  MA  TA-212  ADDED EXTENDED-VALUE DOLLARS/CENTS
000310*                        REDEFINE AND PROFIT-LOSS SIGN REDEFINE
000320**************************************************************
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SOURCE-COMPUTER.  USL-486.
000360 OBJECT-COMPUTER.  USL-486.
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM.
000390*
000400 DATA DIVISION.
000410 WORKING-STORAGE SECTION.
000420**************************************************************
000430*    RETURN CODES
000440**************************************************************
000450 77  REC-FOUND                    PIC S9(9) COMP-5 VALUE 1.
000460 77  REC-NOT-FOUND                PIC S9(9) COMP-5 VALUE 2.
000470**************************************************************
000480*    WORK AREAS
000490**************************************************************
000500 01  WS-UNIT-PRICE                 PIC 9(5)V99 VALUE 0.
000510 01  WS-UNIT-PRICE-SPLIT REDEFINES WS-UNIT-PRICE.
000520     05  WS-UP-DOLLARS              PIC 9(5).
000530     05  WS-UP-CENTS                PIC 9(2).
000540 01  WS-PRICE-FOUND-FLAG           PIC S9(9) COMP-5.
000550*
000560 01  WS-EXTENDED-VALUE             PIC 9(9)V99 VALUE 0.
000570 01  WS-EXTENDED-VALUE-SPLIT REDEFINES WS-EXTENDED-VALUE.
000580     05  WS-EV-DOLLARS              PIC 9(7).
000590     05  WS-EV-CENTS                PIC 9(2).
000600*
000610 01  WS-HOLDINGS-VALUE             PIC 9(9)V99 VALUE 0.
000615 01  WS-HOLDINGS-VALUE-SPLIT REDEFINES WS-HOLDINGS-VALUE.
000616     05  WS-HV-DOLLARS              PIC 9(9).
000617     05  WS-HV-CENTS                PIC 9(2).
000620*
000630 01  WS-PROFIT-LOSS-AREA           PIC S9(9)V99 VALUE 0.
000670**************************************************************
000680*    LOG MESSAGE DEFINITIONS
000690**************************************************************
000700 01  LOGMSG.
000710     05  FILLER           PIC X(10) VALUE "TAVALUE =>".
000720     05  LOGMSG-TEXT      PIC X(50).
000730*
000740 LINKAGE SECTION.
000750 COPY TAACCD.
000770 COPY TAHTBL.
000790 01  LK-PORTFOLIO-VALUE            PIC 9(9)V99.
000800 01  LK-PROFIT-LOSS                PIC S9(9)V99.
000810*
000820 PROCEDURE DIVISION USING TA-ACCOUNT-STATE TA-HOLDINGS-TABLE
000830                          LK-PORTFOLIO-VALUE LK-PROFIT-LOSS.
000840*
000850 V000-START-TAVALUE.
000860     MOVE ZEROS TO LK-PORTFOLIO-VALUE.
000870     MOVE ZEROS TO LK-PROFIT-LOSS.
000880     IF TA-ACCT-NOT-INIT
000890         MOVE "Account not initialized - zero valuation" TO
000900             LOGMSG-TEXT
000910         PERFORM V900-DO-USERLOG
000920         GOBACK.
000930     PERFORM V100-VALUE-HOLDINGS.
000940     PERFORM V200-COMPUTE-PROFIT-LOSS.
000950     MOVE "Valuation complete" TO LOGMSG-TEXT.
000960     PERFORM V900-DO-USERLOG.
000970     GOBACK.
000980*
000990 V100-VALUE-HOLDINGS.
001000     MOVE ZEROS TO WS-HOLDINGS-VALUE.
001010     PERFORM V110-VALUE-ONE-HOLDING THRU V110-EXIT
001020         VARYING TA-HOLD-IDX FROM 1 BY 1
001030         UNTIL TA-HOLD-IDX > 20.
001040     COMPUTE LK-PORTFOLIO-VALUE =
001050         TA-CASH-BALANCE + WS-HOLDINGS-VALUE.
001060*
001070 V110-VALUE-ONE-HOLDING.
001080     IF TA-HOLD-QUANTITY (TA-HOLD-IDX) = ZERO
001090         GO TO V110-EXIT.
001100     CALL "TAPRICE" USING TA-HOLD-SYMBOL (TA-HOLD-IDX)
001110                          WS-UNIT-PRICE WS-PRICE-FOUND-FLAG.
001120     IF WS-PRICE-FOUND-FLAG = REC-NOT-FOUND
001130         MOVE ZEROS TO WS-EXTENDED-VALUE
001140         MOVE "Held symbol missing from price table" TO
001150             LOGMSG-TEXT
001160         PERFORM V900-DO-USERLOG
001170     ELSE
001180         COMPUTE WS-EXTENDED-VALUE =
001190             WS-UNIT-PRICE * TA-HOLD-QUANTITY (TA-HOLD-IDX).
001200     ADD WS-EXTENDED-VALUE TO WS-HOLDINGS-VALUE.
001210 V110-EXIT.
001220     EXIT.
001230*
001240 V200-COMPUTE-PROFIT-LOSS.
001250     COMPUTE WS-PROFIT-LOSS-AREA =
001260         LK-PORTFOLIO-VALUE - TA-INITIAL-DEPOSIT.
001270     MOVE WS-PROFIT-LOSS-AREA TO LK-PROFIT-LOSS.
001280*
001290 V900-DO-USERLOG.
001300     DISPLAY LOGMSG.
