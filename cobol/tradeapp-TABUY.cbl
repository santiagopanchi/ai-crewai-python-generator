000010**************************************************************
000020*            M E R I D I A N   S E C U R I T I E S            *
000030*                  D A T A   C E N T E R                      *
000040**************************************************************
000050*
000060 IDENTIFICATION DIVISION.
000070 PROGRAM-ID.  TABUY.
000080 AUTHOR.  T.ORSINI.
000090 INSTALLATION.  MERIDIAN SECURITIES - DATA CENTER.
000100 DATE-WRITTEN.  MARCH 1980.
000110 DATE-COMPILED.
000120 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000130*--------------------------------------------------------------
000140*    TRADEAPP  -  BUY BUSINESS-RULE SUBPROGRAM
000150*    CALLED BY TAACCT FOR EVERY REQUEST RECORD CARRYING
000160*    REQ-TYPE = "BUY".  VALIDATES THE ACCOUNT IS INITIALIZED,
000170*    THE QUANTITY IS POSITIVE, THE SYMBOL IS PRICED, AND THE
000180*    CASH BALANCE COVERS THE TOTAL COST, IN THAT ORDER - THE
000190*    FIRST RULE FAILED IS THE ONLY REJECT REASON RETURNED.  ON
000200*    ACCEPT, DEBITS THE CASH BALANCE, CALLS TAHOLD TO POST THE
000210*    SHARE MOVEMENT, AND HANDS BACK THE TOTAL COST FOR TAACCT
000220*    TO JOURNAL.
000230*--------------------------------------------------------------
000240*    CHANGE LOG
000250*    030480  TO  TA-110  ORIGINAL BUY LOGIC, REPLACES THE OLD
000260*                        CUST.IT UPDATE-OR-INSERT DESIGN
000270*    042182  RH  TA-142  VALIDATION ORDER CORRECTED TO CHECK
000280*                        THE PRICE TABLE BEFORE CASH BALANCE
000290*    061699  DK  TA-Y2K  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
000300*    092203  MA  TA-210  ADDED SYMBOL CHARACTER-ARRAY REDEFINE
000310*                        AND TOTAL-COST DOLLARS/CENTS REDEFINE
000312*    120503  PV  TA-227  BAD-QUANTITY REJECT WAS WRONGLY KEYING
000314*                        LK-REJECT-REASON OFF THE BAD-SYMBOL TEXT
000316*                        (COPY-PASTE FROM THE PRICE-LOOKUP CHECK
000318*                        BELOW) - AUDIT FLAGGED A ZERO-QUANTITY
000320*                        BUY LOGGED AS "INVALID OR UNSUPPORTED
000322*                        SYMBOL" ON A PERFECTLY GOOD SYMBOL
000324**************************************************************
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SOURCE-COMPUTER.  USL-486.
000360 OBJECT-COMPUTER.  USL-486.
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM.
000390*
000400 DATA DIVISION.
000410 WORKING-STORAGE SECTION.
000420**************************************************************
000430*    RETURN / REJECT CODES
000440**************************************************************
000450 77  REC-FOUND                    PIC S9(9) COMP-5 VALUE 1.
000460 77  REC-NOT-FOUND                PIC S9(9) COMP-5 VALUE 2.
000470 77  TA-ACCEPTED                  PIC S9(9) COMP-5 VALUE 0.
000480 77  TA-REJECTED                  PIC S9(9) COMP-5 VALUE 1.
000490**************************************************************
000500*    WORK AREAS
000510**************************************************************
000520 01  WS-SYMBOL-AREA                PIC X(05).
000530 01  WS-SYMBOL-CHARS REDEFINES WS-SYMBOL-AREA.
000540     05  WS-SYM-CHAR OCCURS 5 TIMES INDEXED BY WS-SYM-IDX
000550                                   PIC X(01).
000560*
000570 01  WS-UNIT-PRICE                 PIC 9(5)V99 VALUE 0.
000575 01  WS-UNIT-PRICE-SPLIT REDEFINES WS-UNIT-PRICE.
000576     05  WS-UP-DOLLARS              PIC 9(5).
000577     05  WS-UP-CENTS                PIC 9(2).
000580 01  WS-PRICE-FOUND-FLAG           PIC S9(9) COMP-5.
000590 01  WS-HOLD-RESULT-CODE           PIC S9(9) COMP-5.
000595 01  WS-QTY-DELTA                  PIC S9(07).
000600*
000610 01  WS-TOTAL-COST                 PIC 9(9)V99 VALUE 0.
000620 01  WS-TOTAL-COST-SPLIT REDEFINES WS-TOTAL-COST.
000630     05  WS-TC-DOLLARS              PIC 9(7).
000640     05  WS-TC-CENTS                PIC 9(2).
000650**************************************************************
000660*    LOG MESSAGE DEFINITIONS
000670**************************************************************
000680 01  LOGMSG.
000690     05  FILLER          PIC X(08) VALUE "TABUY =>".
000700     05  LOGMSG-TEXT     PIC X(50).
000710*
000720 LINKAGE SECTION.
000730 COPY TAACCD.
000750 COPY TAHTBL.
000770 01  LK-SYMBOL                     PIC X(05).
000780 01  LK-QUANTITY                   PIC 9(05).
000790 01  LK-TOTAL-COST                 PIC 9(9)V99.
000800 01  LK-RESULT-CODE                PIC S9(9) COMP-5.
000810 01  LK-REJECT-REASON              PIC X(50).
000820*
000830 PROCEDURE DIVISION USING TA-ACCOUNT-STATE TA-HOLDINGS-TABLE
000840                          LK-SYMBOL LK-QUANTITY LK-TOTAL-COST
000850                          LK-RESULT-CODE LK-REJECT-REASON.
000860*
000870 T000-START-TABUY.
000880     MOVE SPACES TO LK-REJECT-REASON.
000890     MOVE ZEROS TO LK-TOTAL-COST.
000900     MOVE LK-SYMBOL TO WS-SYMBOL-AREA.
000910     IF TA-ACCT-NOT-INIT
000920         MOVE TA-REJECTED TO LK-RESULT-CODE
000930         MOVE "Account not initialized" TO LK-REJECT-REASON
000940         MOVE "Reject - account not initialized" TO LOGMSG-TEXT
000950         PERFORM T900-DO-USERLOG
000960         GOBACK.
000970     IF LK-QUANTITY NOT > ZERO
000980         MOVE TA-REJECTED TO LK-RESULT-CODE
000990         MOVE "Buy quantity must be greater than zero" TO
000995             LK-REJECT-REASON
001000         MOVE "Reject - quantity not positive" TO LOGMSG-TEXT
001010         PERFORM T900-DO-USERLOG
001020         GOBACK.
001030     PERFORM T100-GET-PRICE.
001040     IF WS-PRICE-FOUND-FLAG = REC-NOT-FOUND
001050         MOVE TA-REJECTED TO LK-RESULT-CODE
001060         MOVE "Invalid or unsupported symbol" TO LK-REJECT-REASON
001070         MOVE "Reject - symbol not in price table" TO LOGMSG-TEXT
001080         PERFORM T900-DO-USERLOG
001090         GOBACK.
001100     COMPUTE WS-TOTAL-COST = WS-UNIT-PRICE * LK-QUANTITY.
001110     IF TA-CASH-BALANCE < WS-TOTAL-COST
001120         MOVE TA-REJECTED TO LK-RESULT-CODE
001130         MOVE "Insufficient cash balance to buy shares" TO
001140             LK-REJECT-REASON
001150         MOVE "Reject - cash balance too low" TO LOGMSG-TEXT
001160         PERFORM T900-DO-USERLOG
001170         GOBACK.
001180     SUBTRACT WS-TOTAL-COST FROM TA-CASH-BALANCE.
001190     PERFORM T400-UPDATE-HOLDING.
001200     MOVE WS-TOTAL-COST TO LK-TOTAL-COST.
001210     MOVE TA-ACCEPTED TO LK-RESULT-CODE.
001220     MOVE "Buy accepted - holding updated" TO LOGMSG-TEXT.
001230     PERFORM T900-DO-USERLOG.
001240     GOBACK.
001250*
001260 T100-GET-PRICE.
001270     CALL "TAPRICE" USING LK-SYMBOL WS-UNIT-PRICE
001280                          WS-PRICE-FOUND-FLAG.
001290*
001300 T400-UPDATE-HOLDING.
001305     MOVE LK-QUANTITY TO WS-QTY-DELTA.
001310     CALL "TAHOLD" USING TA-HOLDINGS-TABLE LK-SYMBOL
001320                         WS-QTY-DELTA WS-HOLD-RESULT-CODE.
001330*
001340 T900-DO-USERLOG.
001350     DISPLAY LOGMSG.
