000010**************************************************************
000020*            M E R I D I A N   S E C U R I T I E S            *
000030*                  D A T A   C E N T E R                      *
000040**************************************************************
000050*    COPYBOOK.  TAPRTB
000060*    TRADEAPP  -  COMPILED-IN PRICE TABLE (3 ENTRIES)
000070*    LOADED BY VALUE CLAUSE, NOT BY A FILE - THE SHOP'S OWN
000080*    "LITERAL LOAD, REDEFINE AS A TABLE" HABIT FOR SMALL
000090*    CONSTANT TABLES THAT DO NOT JUSTIFY A MASTER FILE.
000100*    ANY SYMBOL NOT CARRIED HERE IS UNSUPPORTED.
000110*--------------------------------------------------------------
000120*    CHANGE LOG
000130*    111079  RH  TA-104  ORIGINAL 3-FUND PRICE TABLE
000140*    061699  DK  TA-Y2K  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
000150*    030301  MA  TA-211  RENAMED FROM FUND TABLE TO PRICE TABLE
000160**************************************************************
000170 01  TA-PRICE-TABLE-VALUES.
000180     05  FILLER                PIC X(12) VALUE "AAPL 0015000".
000190     05  FILLER                PIC X(12) VALUE "TSLA 0070000".
000200     05  FILLER                PIC X(12) VALUE "GOOGL0270000".
000210 01  TA-PRICE-TABLE REDEFINES TA-PRICE-TABLE-VALUES.
000220     05  TA-PRICE-ENTRY OCCURS 3 TIMES INDEXED BY TA-PRICE-IDX.
000230         10  TA-PRICE-SYMBOL              PIC X(05).
000240         10  TA-PRICE-VALUE               PIC 9(5)V99.
