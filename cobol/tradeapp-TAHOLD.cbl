000010**************************************************************
000020*            M E R I D I A N   S E C U R I T I E S            *
000030*                  D A T A   C E N T E R                      *
000040**************************************************************
000050*
000060 IDENTIFICATION DIVISION.
000070 PROGRAM-ID.  TAHOLD.
000080 AUTHOR.  R.HUFNAGEL.
000090 INSTALLATION.  MERIDIAN SECURITIES - DATA CENTER.
000100 DATE-WRITTEN.  NOVEMBER 1979.
000110 DATE-COMPILED.
000120 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000130*--------------------------------------------------------------
000140*    TRADEAPP  -  HOLDINGS TABLE MAINTENANCE
000150*    CALLED BY TABUY (POSITIVE QUANTITY DELTA) AND TASELL
000160*    (NEGATIVE QUANTITY DELTA) TO POST A SHARE MOVEMENT AGAINST
000170*    THE IN-MEMORY HOLDINGS TABLE.  IF THE SYMBOL IS ALREADY
000180*    HELD THE QUANTITY IS REWRITTEN IN PLACE; IF THE DELTA
000190*    NETS THE ENTRY TO ZERO SHARES THE ENTRY IS REMOVED; IF
000200*    THE SYMBOL IS NOT YET HELD A NEW ENTRY IS ADDED AT THE
000210*    NEXT FREE SLOT.  THIS PROGRAM TRUSTS THE CALLER TO HAVE
000220*    ALREADY CHECKED THAT A SELL DELTA DOES NOT EXCEED SHARES
000230*    ON HAND - TABUY/TASELL OWN THAT VALIDATION.
000240*--------------------------------------------------------------
000250*    CHANGE LOG
000260*    112379  RH  TA-107  ORIGINAL UPDATE, REPLACES THE OLD
000270*                        QUOTE.IT DELETE-THEN-WRITE LOGIC
000280*    051384  TO  TA-160  TABLE SEARCH REWRITTEN FOR 20-SYMBOL
000290*                        TABLE; ADDED FULL-TABLE RETURN CODE
000300*    061699  DK  TA-Y2K  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
000310*    092203  MA  TA-209  ADDED FLAT HOLDING-ENTRY LOG REDEFINE
000320**************************************************************
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SOURCE-COMPUTER.  USL-486.
000360 OBJECT-COMPUTER.  USL-486.
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM.
000390*
000400 DATA DIVISION.
000410 WORKING-STORAGE SECTION.
000420**************************************************************
000430*    RETURN CODES
000440**************************************************************
000450 77  REC-FOUND                    PIC S9(9) COMP-5 VALUE 1.
000460 77  REC-NOT-FOUND                PIC S9(9) COMP-5 VALUE 2.
000470 77  TABLE-FULL                   PIC S9(9) COMP-5 VALUE 3.
000480**************************************************************
000490*    WORK AREAS
000500**************************************************************
000510 01  WS-SYMBOL-AREA                PIC X(05).
000520 01  WS-SYMBOL-CHARS REDEFINES WS-SYMBOL-AREA.
000530     05  WS-SYM-CHAR OCCURS 5 TIMES INDEXED BY WS-SYM-IDX
000540                                   PIC X(01).
000550*
000560 01  WS-QTY-AREA                   PIC 9(7).
000570 01  WS-QTY-SPLIT REDEFINES WS-QTY-AREA.
000580     05  WS-QTY-THOUSANDS           PIC 9(4).
000590     05  WS-QTY-UNITS               PIC 9(3).
000600*
000610 01  WS-HOLD-ENTRY-COPY.
000620     05  WS-HE-SYMBOL                PIC X(05).
000630     05  WS-HE-QUANTITY              PIC 9(07).
000640 01  WS-HOLD-ENTRY-FLAT REDEFINES WS-HOLD-ENTRY-COPY
000650                                   PIC X(12).
000660*
000670 01  WS-FOUND-SW                   PIC X(01) VALUE "N".
000680     88  WS-ENTRY-FOUND                       VALUE "Y".
000690 01  WS-FREE-IDX                   PIC S9(4) COMP-5 VALUE 0.
000695 01  WS-HOLD-IDX-SAVE              PIC S9(4) COMP-5 VALUE 0.
000700 01  WS-NEW-QUANTITY               PIC S9(8) COMP-5.
000710**************************************************************
000720*    LOG MESSAGE DEFINITIONS
000730**************************************************************
000740 01  LOGMSG.
000750     05  FILLER          PIC X(09) VALUE "TAHOLD =>".
000760     05  LOGMSG-TEXT     PIC X(50).
000770*
000780 LINKAGE SECTION.
000790 COPY TAHTBL.
000810 01  LK-SYMBOL                     PIC X(05).
000820 01  LK-QUANTITY-DELTA             PIC S9(07).
000830 01  LK-RESULT-CODE                PIC S9(9) COMP-5.
000840*
000850 PROCEDURE DIVISION USING TA-HOLDINGS-TABLE LK-SYMBOL
000860                          LK-QUANTITY-DELTA LK-RESULT-CODE.
000870*
000880 H000-START-TAHOLD.
000890     MOVE "N" TO WS-FOUND-SW.
000900     MOVE 0 TO WS-FREE-IDX.
000910     MOVE LK-SYMBOL TO WS-SYMBOL-AREA.
000920     MOVE REC-NOT-FOUND TO LK-RESULT-CODE.
000930     PERFORM H100-SEARCH-HOLDING THRU H100-EXIT
000940         VARYING TA-HOLD-IDX FROM 1 BY 1
000950         UNTIL TA-HOLD-IDX > 20.
000960     IF WS-ENTRY-FOUND
000970         PERFORM H200-UPDATE-EXISTING
000980     ELSE
000990         PERFORM H300-INSERT-NEW.
000995     GOBACK.
000998*
001020 H100-SEARCH-HOLDING.
001030     IF TA-HOLD-QUANTITY (TA-HOLD-IDX) = ZERO
001032         AND WS-FREE-IDX = 0
001040         AND TA-HOLD-SYMBOL (TA-HOLD-IDX) = SPACES
001050             MOVE TA-HOLD-IDX TO WS-FREE-IDX.
001060     IF TA-HOLD-SYMBOL (TA-HOLD-IDX) = LK-SYMBOL
001070         AND TA-HOLD-QUANTITY (TA-HOLD-IDX) > ZERO
001075             MOVE TA-HOLD-IDX TO WS-HOLD-IDX-SAVE
001080             MOVE "Y" TO WS-FOUND-SW
001090             SET TA-HOLD-IDX TO 21.
001110 H100-EXIT.
001120     EXIT.
001130*
001140 H200-UPDATE-EXISTING.
001150     SET TA-HOLD-IDX TO WS-HOLD-IDX-SAVE.
001160     COMPUTE WS-NEW-QUANTITY =
001170         TA-HOLD-QUANTITY (TA-HOLD-IDX) + LK-QUANTITY-DELTA.
001180     MOVE TA-HOLD-SYMBOL (TA-HOLD-IDX) TO WS-HE-SYMBOL.
001190     MOVE TA-HOLD-QUANTITY (TA-HOLD-IDX) TO WS-HE-QUANTITY.
001200     IF WS-NEW-QUANTITY > 0
001210         MOVE WS-NEW-QUANTITY TO TA-HOLD-QUANTITY (TA-HOLD-IDX)
001220         MOVE "Holding updated" TO LOGMSG-TEXT
001230         PERFORM H800-DO-USERLOG
001240         MOVE REC-FOUND TO LK-RESULT-CODE
001250     ELSE
001260         MOVE SPACES TO TA-HOLD-SYMBOL (TA-HOLD-IDX)
001270         MOVE 0 TO TA-HOLD-QUANTITY (TA-HOLD-IDX)
001280         MOVE "Holding reached zero - entry removed" TO
001290             LOGMSG-TEXT
001300         PERFORM H800-DO-USERLOG
001310         MOVE REC-FOUND TO LK-RESULT-CODE.
001320*
001330 H300-INSERT-NEW.
001340     IF WS-FREE-IDX = 0
001350         MOVE "Holdings table full - entry not added" TO
001360             LOGMSG-TEXT
001370         PERFORM H800-DO-USERLOG
001380         MOVE TABLE-FULL TO LK-RESULT-CODE
001390     ELSE
001400         SET TA-HOLD-IDX TO WS-FREE-IDX
001410         MOVE LK-SYMBOL TO TA-HOLD-SYMBOL (TA-HOLD-IDX)
001420         MOVE LK-QUANTITY-DELTA TO TA-HOLD-QUANTITY (TA-HOLD-IDX)
001430         MOVE "Holding added" TO LOGMSG-TEXT
001440         PERFORM H800-DO-USERLOG
001450         MOVE REC-NOT-FOUND TO LK-RESULT-CODE.
001460*
001470 H800-DO-USERLOG.
001480     DISPLAY LOGMSG.
