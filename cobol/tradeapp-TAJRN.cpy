000010**************************************************************
000020*            M E R I D I A N   S E C U R I T I E S            *
000030*                  D A T A   C E N T E R                      *
000040**************************************************************
000050*    COPYBOOK.  TAJRN
000060*    TRADEAPP  -  JOURNAL / TRANSACTION-HISTORY RECORD (36 B.)
000070*    WRITTEN ONCE PER ACCEPTED REQUEST, TXN-SEQ ASSIGNED IN
000080*    ACCEPTANCE ORDER.  ACCOUNT CREATION IS JOURNALED AS A
000090*    PLAIN DEPOSIT - THERE IS NO SEPARATE "CREATE" TXN TYPE.
000095*    THE CASH VIEW IS USED TO POST/PRINT DEPOSIT AND WITHDRAWAL
000096*    ENTRIES, THE TRADE VIEW FOR BUY AND SELL ENTRIES - SEE
000097*    B700-WRITE-JOURNAL AND R210-PRINT-ONE-TXN IN TAACCT.
000100*--------------------------------------------------------------
000110*    CHANGE LOG
000120*    101579  RH  TA-101  ORIGINAL COPYBOOK FOR TAJRNOT LAYOUT
000130*    042182  RH  TA-142  ADDED TRADE/CASH REDEFINED VIEWS
000140*    061699  DK  TA-Y2K  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
000142*    120503  PV  TA-230  TA-JOURNAL-CASH-VIEW AND TA-JOURNAL-
000144*                        TRADE-VIEW WERE DECLARED BUT NEVER
000146*                        REFERENCED - B700-WRITE-JOURNAL AND
000148*                        R210-PRINT-ONE-TXN WERE BOTH READING
000150*                        AND WRITING THROUGH TA-JRN-AMOUNT/
000152*                        TA-JRN-SYMBOL/TA-JRN-QUANTITY FOR EVERY
000154*                        TXN TYPE.  REPOINTED BOTH PARAGRAPHS AT
000156*                        THE VIEW THAT MATCHES THE TXN TYPE
000158**************************************************************
000160 01  TA-JOURNAL-REC.
000170     05  TA-JRN-SEQ                      PIC 9(05).
000180     05  TA-JRN-TYPE                     PIC X(10).
000190     05  TA-JRN-AMOUNT                   PIC 9(9)V99.
000200     05  TA-JRN-SYMBOL                   PIC X(05).
000210     05  TA-JRN-QUANTITY                 PIC 9(05).
000220 01  TA-JOURNAL-CASH-VIEW REDEFINES TA-JOURNAL-REC.
000230     05  FILLER                          PIC X(15).
000240     05  TA-JRN-CASH-AMOUNT              PIC 9(9)V99.
000250     05  FILLER                          PIC X(10).
000260 01  TA-JOURNAL-TRADE-VIEW REDEFINES TA-JOURNAL-REC.
000270     05  FILLER                          PIC X(26).
000280     05  TA-JRN-TRADE-SYMBOL             PIC X(05).
000290     05  TA-JRN-TRADE-QUANTITY           PIC 9(05).
