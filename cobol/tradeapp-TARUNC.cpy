000010**************************************************************
000020*            M E R I D I A N   S E C U R I T I E S            *
000030*                  D A T A   C E N T E R                      *
000040**************************************************************
000050*    COPYBOOK.  TARUNC
000060*    TRADEAPP  -  RUN-CONTROL ACCUMULATORS FOR ONE BATCH RUN
000070*    PRINTED BY TAACCT AT END OF RUN - SEE THE RUN-CONTROL
000080*    SECTION OF THE PORTFOLIO REPORT.
000090*--------------------------------------------------------------
000100*    CHANGE LOG
000110*    101579  RH  TA-101  ORIGINAL RUN-CONTROL COUNTERS
000120*    042182  RH  TA-142  ADDED PER-TYPE ACCEPTED COUNTS
000130*    061699  DK  TA-Y2K  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
000140**************************************************************
000150 01  TA-RUN-CONTROL.
000160     05  TA-CNT-READ               PIC 9(7) COMP-5 VALUE 0.
000170     05  TA-CNT-ACCEPTED           PIC 9(7) COMP-5 VALUE 0.
000180     05  TA-CNT-REJECTED           PIC 9(7) COMP-5 VALUE 0.
000190     05  TA-CNT-CREATE             PIC 9(7) COMP-5 VALUE 0.
000200     05  TA-CNT-DEPOSIT            PIC 9(7) COMP-5 VALUE 0.
000210     05  TA-CNT-WITHDRAW           PIC 9(7) COMP-5 VALUE 0.
000220     05  TA-CNT-BUY                PIC 9(7) COMP-5 VALUE 0.
000230     05  TA-CNT-SELL               PIC 9(7) COMP-5 VALUE 0.
000240     05  TA-TOT-DEPOSITED          PIC 9(9)V99 VALUE 0.
000250     05  TA-TOT-WITHDRAWN          PIC 9(9)V99 VALUE 0.
000260     05  TA-TOT-BUY-COST           PIC 9(9)V99 VALUE 0.
000270     05  TA-TOT-SELL-PROCEEDS      PIC 9(9)V99 VALUE 0.
000280     05  FILLER                    PIC X(10).
