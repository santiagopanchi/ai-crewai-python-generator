000010**************************************************************
000020*            M E R I D I A N   S E C U R I T I E S            *
000030*                  D A T A   C E N T E R                      *
000040**************************************************************
000050*
000060 IDENTIFICATION DIVISION.
000070 PROGRAM-ID.  TASELL.
000080 AUTHOR.  T.ORSINI.
000090 INSTALLATION.  MERIDIAN SECURITIES - DATA CENTER.
000100 DATE-WRITTEN.  MARCH 1980.
000110 DATE-COMPILED.
000120 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000130*--------------------------------------------------------------
000140*    TRADEAPP  -  SELL BUSINESS-RULE SUBPROGRAM
000150*    CALLED BY TAACCT FOR EVERY REQUEST RECORD CARRYING
000160*    REQ-TYPE = "SELL".  NOTE THE VALIDATION ORDER HERE IS NOT
000170*    THE SAME AS TABUY - SHARES-ON-HAND IS CHECKED BEFORE THE
000180*    SYMBOL IS LOOKED UP IN THE PRICE TABLE, SO A SELL OF A
000190*    SYMBOL WE HAVE NEVER HEARD OF COMES BACK "INSUFFICIENT
000200*    SHARES TO SELL" (ZERO HELD) RATHER THAN A BAD-SYMBOL
000210*    REJECT.  THIS MATCHES THE ORIGINAL DESK PROCEDURE - A
000220*    TRADER CANNOT SELL WHAT IS NOT ON THE BLOTTER, PRICED OR
000230*    NOT.  DO NOT "FIX" THIS ORDERING WITHOUT CHECKING WITH
000240*    OPERATIONS FIRST.
000250*--------------------------------------------------------------
000260*    CHANGE LOG
000270*    030480  TO  TA-110  ORIGINAL SELL LOGIC, REPLACES THE OLD
000280*                        SELLSR TPCALL DESIGN REFERENCED BY THE
000290*                        OLD CRT SCREEN VERSION OF THIS PROGRAM
000300*    042182  RH  TA-142  HELD-QUANTITY CHECK MOVED AHEAD OF THE
000310*                        PRICE TABLE LOOKUP PER DESK PROCEDURE
000320*    061699  DK  TA-Y2K  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
000330*    092203  MA  TA-211  ADDED SYMBOL CHARACTER-ARRAY REDEFINE
000340*                        AND PROCEEDS DOLLARS/CENTS REDEFINE
000350**************************************************************
000360 ENVIRONMENT DIVISION.
000370 CONFIGURATION SECTION.
000380 SOURCE-COMPUTER.  USL-486.
000390 OBJECT-COMPUTER.  USL-486.
000400 SPECIAL-NAMES.
000410     C01 IS TOP-OF-FORM.
000420*
000430 DATA DIVISION.
000440 WORKING-STORAGE SECTION.
000450**************************************************************
000460*    RETURN / REJECT CODES
000470**************************************************************
000480 77  REC-FOUND                    PIC S9(9) COMP-5 VALUE 1.
000490 77  REC-NOT-FOUND                PIC S9(9) COMP-5 VALUE 2.
000500 77  TA-ACCEPTED                  PIC S9(9) COMP-5 VALUE 0.
000510 77  TA-REJECTED                  PIC S9(9) COMP-5 VALUE 1.
000520**************************************************************
000530*    WORK AREAS
000540**************************************************************
000550 01  WS-SYMBOL-AREA                PIC X(05).
000560 01  WS-SYMBOL-CHARS REDEFINES WS-SYMBOL-AREA.
000570     05  WS-SYM-CHAR OCCURS 5 TIMES INDEXED BY WS-SYM-IDX
000580                                   PIC X(01).
000590*
000600 01  WS-HELD-QUANTITY              PIC 9(07) VALUE 0.
000610 01  WS-SEARCH-FLAG                PIC S9(9) COMP-5.
000620*
000630 01  WS-UNIT-PRICE                 PIC 9(5)V99 VALUE 0.
000640 01  WS-UNIT-PRICE-SPLIT REDEFINES WS-UNIT-PRICE.
000650     05  WS-UP-DOLLARS              PIC 9(5).
000660     05  WS-UP-CENTS                PIC 9(2).
000670 01  WS-PRICE-FOUND-FLAG           PIC S9(9) COMP-5.
000680 01  WS-HOLD-RESULT-CODE           PIC S9(9) COMP-5.
000690 01  WS-QTY-DELTA                  PIC S9(07).
000700*
000710 01  WS-PROCEEDS                   PIC 9(9)V99 VALUE 0.
000720 01  WS-PROCEEDS-SPLIT REDEFINES WS-PROCEEDS.
000730     05  WS-PR-DOLLARS              PIC 9(7).
000740     05  WS-PR-CENTS                PIC 9(2).
000750**************************************************************
000760*    LOG MESSAGE DEFINITIONS
000770**************************************************************
000780 01  LOGMSG.
000790     05  FILLER          PIC X(09) VALUE "TASELL =>".
000800     05  LOGMSG-TEXT     PIC X(50).
000810*
000820 LINKAGE SECTION.
000830 COPY TAACCD.
000850 COPY TAHTBL.
000870 01  LK-SYMBOL                     PIC X(05).
000880 01  LK-QUANTITY                   PIC 9(05).
000890 01  LK-PROCEEDS                   PIC 9(9)V99.
000900 01  LK-RESULT-CODE                PIC S9(9) COMP-5.
000910 01  LK-REJECT-REASON              PIC X(50).
000920*
000930 PROCEDURE DIVISION USING TA-ACCOUNT-STATE TA-HOLDINGS-TABLE
000940                          LK-SYMBOL LK-QUANTITY LK-PROCEEDS
000950                          LK-RESULT-CODE LK-REJECT-REASON.
000960*
000970 S000-START-TASELL.
000980     MOVE SPACES TO LK-REJECT-REASON.
000990     MOVE ZEROS TO LK-PROCEEDS.
001000     MOVE LK-SYMBOL TO WS-SYMBOL-AREA.
001010     IF TA-ACCT-NOT-INIT
001020         MOVE TA-REJECTED TO LK-RESULT-CODE
001030         MOVE "Account not initialized" TO LK-REJECT-REASON
001040         MOVE "Reject - account not initialized" TO LOGMSG-TEXT
001050         PERFORM S900-DO-USERLOG
001060         GOBACK.
001070     IF LK-QUANTITY NOT > ZERO
001080         MOVE TA-REJECTED TO LK-RESULT-CODE
001090         MOVE "Insufficient shares to sell" TO LK-REJECT-REASON
001100         MOVE "Reject - quantity not positive" TO LOGMSG-TEXT
001110         PERFORM S900-DO-USERLOG
001120         GOBACK.
001130**************************************************************
001140*    SHARES-ON-HAND IS CHECKED BEFORE THE SYMBOL IS PRICED -
001150*    SEE THE REMARKS IN THE PROGRAM BANNER ABOVE.
001160**************************************************************
001170     PERFORM S100-GET-HELD-QUANTITY.
001180     IF WS-HELD-QUANTITY < LK-QUANTITY
001190         MOVE TA-REJECTED TO LK-RESULT-CODE
001200         MOVE "Insufficient shares to sell" TO LK-REJECT-REASON
001210         MOVE "Reject - insufficient shares held" TO LOGMSG-TEXT
001220         PERFORM S900-DO-USERLOG
001230         GOBACK.
001240     PERFORM S200-GET-PRICE.
001250     IF WS-PRICE-FOUND-FLAG = REC-NOT-FOUND
001260         MOVE TA-REJECTED TO LK-RESULT-CODE
001270         MOVE "Invalid or unsupported symbol" TO LK-REJECT-REASON
001280         MOVE "Reject - symbol not in price table" TO LOGMSG-TEXT
001290         PERFORM S900-DO-USERLOG
001300         GOBACK.
001310     COMPUTE WS-PROCEEDS = WS-UNIT-PRICE * LK-QUANTITY.
001320     ADD WS-PROCEEDS TO TA-CASH-BALANCE.
001330     PERFORM S400-UPDATE-HOLDING.
001340     MOVE WS-PROCEEDS TO LK-PROCEEDS.
001350     MOVE TA-ACCEPTED TO LK-RESULT-CODE.
001360     MOVE "Sell accepted - holding updated" TO LOGMSG-TEXT.
001370     PERFORM S900-DO-USERLOG.
001380     GOBACK.
001390*
001400 S100-GET-HELD-QUANTITY.
001410     MOVE 0 TO WS-HELD-QUANTITY.
001420     MOVE REC-NOT-FOUND TO WS-SEARCH-FLAG.
001430     PERFORM S110-COMPARE-HOLDING THRU S110-EXIT
001440         VARYING TA-HOLD-IDX FROM 1 BY 1
001450         UNTIL TA-HOLD-IDX > 20
001460            OR WS-SEARCH-FLAG = REC-FOUND.
001470*
001480 S110-COMPARE-HOLDING.
001490     IF TA-HOLD-SYMBOL (TA-HOLD-IDX) = LK-SYMBOL
001500         MOVE TA-HOLD-QUANTITY (TA-HOLD-IDX) TO WS-HELD-QUANTITY
001510         MOVE REC-FOUND TO WS-SEARCH-FLAG.
001520 S110-EXIT.
001530     EXIT.
001540*
001550 S200-GET-PRICE.
001560     CALL "TAPRICE" USING LK-SYMBOL WS-UNIT-PRICE
001570                          WS-PRICE-FOUND-FLAG.
001580*
001590 S400-UPDATE-HOLDING.
001600     COMPUTE WS-QTY-DELTA = ZERO - LK-QUANTITY.
001610     CALL "TAHOLD" USING TA-HOLDINGS-TABLE LK-SYMBOL
001620                         WS-QTY-DELTA WS-HOLD-RESULT-CODE.
001630*
001640 S900-DO-USERLOG.
001650     DISPLAY LOGMSG.
